000100*    SLORDRO.CBL
000200*    FILE-CONTROL SELECT FOR THE VALIDATED ORDER-HEADER FILE.
000300*    COPIED INTO ORDER-INTAKE-VALIDATION ONLY -- 1995-02-09 CAH.
000400*
000500       SELECT ORDERS-OUT-FILE  ASSIGN TO "ORDERS-OUT"
000600              ORGANIZATION IS LINE SEQUENTIAL.
