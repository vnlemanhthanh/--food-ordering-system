000100*    FDITEMO.CBL
000200*    FD AND RECORD LAYOUT FOR THE VALIDATED ORDER-ITEM FILE.
000300*    CARRIES THE ASSIGNED ORDER-ITEM-ID AND THE PARENT'S
000400*    NEWLY-ASSIGNED ORDER-ID.
000500*    1995-02-09 CAH  ORIGINAL.
000600*
000700       FD  ORDER-ITEMS-OUT-FILE
000800           LABEL RECORDS ARE STANDARD.
000900*
001000       01  ORDER-ITEM-RECORD-OUT.
001100           05  OIO-ORDER-ID           PIC X(36).
001200           05  OIO-ORDER-ITEM-ID      PIC 9(9).
001300           05  OIO-PRODUCT-ID         PIC X(36).
001400           05  OIO-PRODUCT-NAME       PIC X(50).
001500           05  OIO-PRODUCT-PRICE      PIC S9(8)V99.
001600           05  OIO-QUANTITY           PIC S9(4).
001700           05  OIO-ITEM-PRICE         PIC S9(8)V99.
001800           05  OIO-SUB-TOTAL          PIC S9(8)V99.
001900           05  FILLER                 PIC X(05).
