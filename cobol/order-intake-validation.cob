000100*    order-intake-validation.cob
000200*
000300*    ORDER INTAKE EDIT/VALIDATE RUN.
000400*
000500*    READS THE ORDERS-IN HEADER FILE AND ITS MATCHING
000600*    ORDER-ITEMS-IN DETAIL FILE, ASSIGNS ORDER-ID/TRACKING-ID/
000700*    ORDER-ITEM-ID, RECOMPUTES EACH ITEM'S PRICE AND THE
000800*    ORDER'S TOTAL, AND WRITES ORDERS-OUT/ORDER-ITEMS-OUT
000900*    CARRYING AN ACCEPT/REJECT REASON IN FAILURE-MSG.  PRINTS
001000*    THE END-OF-JOB CONTROL TOTALS ON ORDER-INTAKE-VALIDATION.PRN.
001100*
001200*    ----------------------------------------------------------
001300*    CHANGE LOG
001400*    ----------------------------------------------------------
001500*    1995-03-02  CAH  ORIGINAL.  REQ 118 -- NIGHTLY ORDER
001600*                      INTAKE EDIT, REPLACES THE MANUAL PRICE
001700*                      SPOT-CHECK THE NIGHT CREW WAS DOING.
001800*    1995-03-09  CAH  ADDED ITEMS-PRICE CHECK (STEP C); FIRST
001900*                      DELIVERY ONLY HAD THE TOTAL-PRICE CHECK.
002000*    1995-04-18  RTW  CONTROL-RPT HEADING WAS SHOWING THE
002100*                      COMPILE DATE INSTEAD OF THE RUN DATE.
002200*    1996-11-14  CAH  PLMONEY.CBL NOW CARRIES isGreaterThan AND
002300*                      isGreaterThanZero FOR THE PRICE CHECKS.
002400*    1997-06-20  CAH  CHECK-ITEM-PRICE MOVED OUT OF THE TOTALS
002500*                      CHECK SO EACH ITEM IS EDITED AS IT COMES
002600*                      IN, NOT BUFFERED IN AN ARRAY.  REQ 118.
002700*    1998-09-03  DMP  CORRECTED SUB-TOTAL MISMATCH MESSAGE --
002800*                      WAS TRUNCATING PRODUCT-ID AT 30 BYTES.
002900*    1999-01-11  DMP  Y2K -- RUN-DATE HEADING NOW CARRIES A
003000*                      4-DIGIT CENTURY (WAS 99 FOR 1999, WOULD
003100*                      HAVE READ 00 FOR 2000).  REQ 204.
003200*    2001-07-26  RTW  ZERO-ITEM ORDERS NOW FALL OUT ON THE
003300*                      TOTAL-PRICE CHECK INSTEAD OF DIVIDING BY
003400*                      A ZERO ITEM COUNT IN THE OLD REPORT CODE.
003500*
003600       IDENTIFICATION DIVISION.
003700       PROGRAM-ID. order-intake-validation.
003800       AUTHOR. C A HUNNICUTT.
003900       INSTALLATION. DATA PROCESSING.
004000       DATE-WRITTEN. 03/02/95.
004100       DATE-COMPILED.
004200       SECURITY. COMPANY CONFIDENTIAL.
004300*
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800*
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100*
005200           COPY "SLORDRI.CBL".
005300           COPY "SLORDRO.CBL".
005400           COPY "SLITEMI.CBL".
005500           COPY "SLITEMO.CBL".
005600*
005700           SELECT CONTROL-RPT
005800                  ASSIGN TO "order-intake-validation.prn"
005900                  ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100       DATA DIVISION.
006200       FILE SECTION.
006300*
006400           COPY "FDORDRI.CBL".
006500           COPY "FDORDRO.CBL".
006600           COPY "FDITEMI.CBL".
006700           COPY "FDITEMO.CBL".
006800*
006900           FD  CONTROL-RPT
007000               LABEL RECORDS ARE OMITTED.
007100*
007200           01  CONTROL-RPT-LINE       PIC X(80).
007300*
007400       WORKING-STORAGE SECTION.
007500*
007600           COPY "wsmoney.cbl".
007700*
007800       01  W-ORDERS-IN-EOF             PIC X  VALUE "N".
007900           88  ORDERS-IN-EOF              VALUE "Y".
008000*
008100       01  WS-NEXT-ORDER-SEQ           PIC 9(9) VALUE ZERO.
008200       01  WS-NEXT-ITEM-SEQ            PIC 9(9) VALUE ZERO.
008300       01  WS-ITEM-LOOP-INDEX          PIC 9(4) COMP VALUE ZERO.
008400       01  WS-ITEM-LOOP-LIMIT          PIC 9(4) COMP VALUE ZERO.
008500*
008600       01  WS-ORDERS-READ-COUNT        PIC 9(7) COMP VALUE ZERO.
008700       01  WS-ORDERS-ACCEPTED-COUNT    PIC 9(7) COMP VALUE ZERO.
008800       01  WS-ORDERS-REJECTED-COUNT    PIC 9(7) COMP VALUE ZERO.
008900*
009000       01  WS-ITEMS-TOTAL              PIC S9(8)V99 VALUE ZERO.
009100       01  WS-ACCEPTED-VALUE-TOTAL     PIC S9(9)V99 VALUE ZERO.
009200*
009300       01  WS-FAILURE-MSG-BUILD.
009400           05  WS-FAILURE-MSG-TEXT     PIC X(80).
009500       01  FILLER REDEFINES WS-FAILURE-MSG-BUILD.
009600           05  WS-FAILURE-MSG-PREFIX   PIC X(44).
009700           05  WS-FAILURE-MSG-PRODID   PIC X(36).
009800*
009900       01  WS-RUN-DATE-CCYYMMDD        PIC 9(8) VALUE ZERO.
010000       01  FILLER REDEFINES WS-RUN-DATE-CCYYMMDD.
010100           05  WS-RUN-DATE-CCYY        PIC 9(4).
010200           05  WS-RUN-DATE-MM          PIC 9(2).
010300           05  WS-RUN-DATE-DD          PIC 9(2).
010400*
010500       01  CTL-TITLE.
010600           05  FILLER                 PIC X(20) VALUE SPACES.
010700           05  FILLER                 PIC X(28)
010800               VALUE "ORDER INTAKE CONTROL TOTALS".
010900           05  FILLER                 PIC X(06) VALUE SPACES.
011000           05  FILLER                 PIC X(06) VALUE "DATE: ".
011100           05  CTL-TITLE-MM           PIC 99.
011200           05  FILLER                 PIC X(01) VALUE "/".
011300           05  CTL-TITLE-DD           PIC 99.
011400           05  FILLER                 PIC X(01) VALUE "/".
011500           05  CTL-TITLE-CCYY         PIC 9999.
011600           05  FILLER                 PIC X(08) VALUE SPACES.
011700*
011800       01  CTL-HEADING-LINE.
011900           05  FILLER                 PIC X(20) VALUE SPACES.
012000           05  FILLER                 PIC X(40)
012100               VALUE "====================================".
012200           05  FILLER                 PIC X(20) VALUE SPACES.
012300*
012400       01  CTL-DETAIL-READ.
012500           05  FILLER                 PIC X(20) VALUE SPACES.
012600           05  FILLER                 PIC X(23)
012700               VALUE "ORDERS READ..........".
012800           05  CTL-D-ORDERS-READ      PIC ZZZ,ZZ9.
012900           05  FILLER                 PIC X(28) VALUE SPACES.
013000*
013100       01  CTL-DETAIL-ACCEPTED.
013200           05  FILLER                 PIC X(20) VALUE SPACES.
013300           05  FILLER                 PIC X(23)
013400               VALUE "ORDERS ACCEPTED......".
013500           05  CTL-D-ORDERS-ACCEPTED  PIC ZZZ,ZZ9.
013600           05  FILLER                 PIC X(28) VALUE SPACES.
013700*
013800       01  CTL-DETAIL-REJECTED.
013900           05  FILLER                 PIC X(20) VALUE SPACES.
014000           05  FILLER                 PIC X(23)
014100               VALUE "ORDERS REJECTED......".
014200           05  CTL-D-ORDERS-REJECTED  PIC ZZZ,ZZ9.
014300           05  FILLER                 PIC X(28) VALUE SPACES.
014400*
014500       01  CTL-DETAIL-VALUE.
014600           05  FILLER                 PIC X(20) VALUE SPACES.
014700           05  FILLER                 PIC X(23)
014800               VALUE "TOTAL ACCEPTED VALUE.".
014900           05  CTL-D-ACCEPTED-VALUE
015000               PIC ZZZ,ZZZ,ZZ9.99-.
015100           05  FILLER                 PIC X(20) VALUE SPACES.
015200*
015300       PROCEDURE DIVISION.
015400*
015500       0000-MAIN-CONTROL.
015600*
015700           PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
015800*
015900           PERFORM 2000-PROCESS-ONE-ORDER THRU 2000-EXIT
016000              UNTIL ORDERS-IN-EOF.
016100*
016200           PERFORM 3000-PRINT-CONTROL-REPORT THRU 3000-EXIT.
016300           PERFORM 4000-TERMINATE-RUN THRU 4000-EXIT.
016400*
016500           STOP RUN.
016600*
016700       0000-EXIT.
016800           EXIT.
016900*
017000       1000-INITIALIZE-RUN.
017100*
017200           OPEN INPUT  ORDERS-IN-FILE.
017300           OPEN INPUT  ORDER-ITEMS-IN-FILE.
017400           OPEN OUTPUT ORDERS-OUT-FILE.
017500           OPEN OUTPUT ORDER-ITEMS-OUT-FILE.
017600           OPEN OUTPUT CONTROL-RPT.
017700*
017800           MOVE "N" TO W-ORDERS-IN-EOF.
017900           MOVE ZERO TO WS-NEXT-ORDER-SEQ.
018000           MOVE ZERO TO WS-ORDERS-READ-COUNT.
018100           MOVE ZERO TO WS-ORDERS-ACCEPTED-COUNT.
018200           MOVE ZERO TO WS-ORDERS-REJECTED-COUNT.
018300           MOVE ZERO TO WS-ACCEPTED-VALUE-TOTAL.
018400*
018500           ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
018600           MOVE WS-RUN-DATE-CCYY TO CTL-TITLE-CCYY.
018700           MOVE WS-RUN-DATE-MM   TO CTL-TITLE-MM.
018800           MOVE WS-RUN-DATE-DD   TO CTL-TITLE-DD.
018900*
019000           PERFORM 2100-READ-ORDERS-IN THRU 2100-EXIT.
019100*
019200       1000-EXIT.
019300           EXIT.
019400*
019500*    PROCESS ONE ORDER AND ALL OF ITS ITEMS, THEN PRIME THE
019600*    NEXT HEADER FOR THE NEXT PASS THROUGH 0000-MAIN-CONTROL.
019700*
019800       2000-PROCESS-ONE-ORDER.
019900*
020000           ADD 1 TO WS-ORDERS-READ-COUNT.
020100*
020200           PERFORM 2300-MOVE-AND-INITIALIZE-HEADER
020300              THRU 2300-EXIT.
020400*
020500           PERFORM CHECK-INITIAL-STATE
020600              THRU CHECK-INITIAL-STATE-EXIT.
020700           PERFORM CHECK-TOTAL-PRICE
020800              THRU CHECK-TOTAL-PRICE-EXIT.
020900*
021000           MOVE ZERO TO WS-ITEMS-TOTAL.
021100           MOVE OHI-ITEM-COUNT TO WS-ITEM-LOOP-LIMIT.
021200           MOVE ZERO TO WS-ITEM-LOOP-INDEX.
021300*
021400           PERFORM 2400-PROCESS-ONE-ITEM THRU 2400-EXIT
021500              UNTIL WS-ITEM-LOOP-INDEX EQUAL WS-ITEM-LOOP-LIMIT.
021600*
021700           PERFORM CHECK-ITEMS-TOTAL
021800              THRU CHECK-ITEMS-TOTAL-EXIT.
021900*
022000           WRITE ORDER-HEADER-RECORD-OUT.
022100*
022200           PERFORM 2600-ACCUMULATE-CONTROL-TOTALS
022300              THRU 2600-EXIT.
022400*
022500           PERFORM 2100-READ-ORDERS-IN THRU 2100-EXIT.
022600*
022700       2000-EXIT.
022800           EXIT.
022900*
023000       2100-READ-ORDERS-IN.
023100*
023200           READ ORDERS-IN-FILE
023300              AT END
023400                 MOVE "Y" TO W-ORDERS-IN-EOF.
023500*
023600       2100-EXIT.
023700           EXIT.
023800*
023900       2300-MOVE-AND-INITIALIZE-HEADER.
024000*
024100           MOVE OHI-CUSTOMER-ID     TO OHO-CUSTOMER-ID.
024200           MOVE OHI-RESTAURANT-ID   TO OHO-RESTAURANT-ID.
024300           MOVE OHI-DELIVERY-STREET TO OHO-DELIVERY-STREET.
024400           MOVE OHI-DELIVERY-POSTAL TO OHO-DELIVERY-POSTAL.
024500           MOVE OHI-DELIVERY-CITY   TO OHO-DELIVERY-CITY.
024600           MOVE OHI-ORDER-PRICE     TO OHO-ORDER-PRICE.
024700           MOVE OHI-ITEM-COUNT      TO OHO-ITEM-COUNT.
024800           MOVE SPACES              TO OHO-FAILURE-MSG.
024900*
025000           PERFORM INITIALIZE-ORDER-HEADER
025100              THRU INITIALIZE-ORDER-HEADER-EXIT.
025200*
025300       2300-EXIT.
025400           EXIT.
025500*
025600       2400-PROCESS-ONE-ITEM.
025700*
025800           ADD 1 TO WS-ITEM-LOOP-INDEX.
025900           PERFORM 2450-READ-ORDER-ITEM-IN THRU 2450-EXIT.
026000*
026100           MOVE OII-PRODUCT-ID      TO OIO-PRODUCT-ID.
026200           MOVE OII-PRODUCT-NAME    TO OIO-PRODUCT-NAME.
026300           MOVE OII-PRODUCT-PRICE   TO OIO-PRODUCT-PRICE.
026400           MOVE OII-QUANTITY        TO OIO-QUANTITY.
026500           MOVE OII-PRODUCT-PRICE   TO OIO-ITEM-PRICE.
026600           MOVE OII-SUB-TOTAL       TO OIO-SUB-TOTAL.
026700*
026800           PERFORM INITIALIZE-ORDER-ITEM
026900              THRU INITIALIZE-ORDER-ITEM-EXIT.
027000           PERFORM CHECK-ITEM-PRICE
027100              THRU CHECK-ITEM-PRICE-EXIT.
027200           PERFORM ACCUMULATE-ITEMS-TOTAL
027300              THRU ACCUMULATE-ITEMS-TOTAL-EXIT.
027400*
027500           WRITE ORDER-ITEM-RECORD-OUT.
027600*
027700       2400-EXIT.
027800           EXIT.
027900*
028000       2450-READ-ORDER-ITEM-IN.
028100*
028200           READ ORDER-ITEMS-IN-FILE
028300              AT END
028400                 MOVE "NO MATCHING ORDER-ITEMS-IN RECORD"
028500                                        TO OHO-FAILURE-MSG.
028600*
028700       2450-EXIT.
028800           EXIT.
028900*
029000       2600-ACCUMULATE-CONTROL-TOTALS.
029100*
029200           IF OHO-FAILURE-MSG EQUAL SPACES
029300              ADD 1 TO WS-ORDERS-ACCEPTED-COUNT
029400              MOVE WS-ACCEPTED-VALUE-TOTAL TO WM-OPERAND-1
029500              MOVE OHO-ORDER-PRICE         TO WM-OPERAND-2
029600              PERFORM ADD-MONEY-AMOUNTS
029700                 THRU ADD-MONEY-AMOUNTS-EXIT
029800              MOVE WM-RESULT TO WS-ACCEPTED-VALUE-TOTAL
029900           ELSE
030000              ADD 1 TO WS-ORDERS-REJECTED-COUNT.
030100*
030200       2600-EXIT.
030300           EXIT.
030400*
030500       3000-PRINT-CONTROL-REPORT.
030600*
030700           WRITE CONTROL-RPT-LINE FROM CTL-TITLE
030800              AFTER ADVANCING PAGE.
030900           WRITE CONTROL-RPT-LINE FROM CTL-HEADING-LINE
031000              AFTER ADVANCING 2.
031100*
031200           MOVE WS-ORDERS-READ-COUNT     TO CTL-D-ORDERS-READ.
031300           WRITE CONTROL-RPT-LINE FROM CTL-DETAIL-READ
031400              AFTER ADVANCING 2.
031500*
031600           MOVE WS-ORDERS-ACCEPTED-COUNT TO CTL-D-ORDERS-ACCEPTED.
031700           WRITE CONTROL-RPT-LINE FROM CTL-DETAIL-ACCEPTED
031800              AFTER ADVANCING 1.
031900*
032000           MOVE WS-ORDERS-REJECTED-COUNT TO CTL-D-ORDERS-REJECTED.
032100           WRITE CONTROL-RPT-LINE FROM CTL-DETAIL-REJECTED
032200              AFTER ADVANCING 1.
032300*
032400           MOVE WS-ACCEPTED-VALUE-TOTAL  TO CTL-D-ACCEPTED-VALUE.
032500           WRITE CONTROL-RPT-LINE FROM CTL-DETAIL-VALUE
032600              AFTER ADVANCING 1.
032700*
032800       3000-EXIT.
032900           EXIT.
033000*
033100       4000-TERMINATE-RUN.
033200*
033300           CLOSE ORDERS-IN-FILE.
033400           CLOSE ORDER-ITEMS-IN-FILE.
033500           CLOSE ORDERS-OUT-FILE.
033600           CLOSE ORDER-ITEMS-OUT-FILE.
033700           CLOSE CONTROL-RPT.
033800*
033900       4000-EXIT.
034000           EXIT.
034100*
034200           COPY "PLORDINI.CBL".
034300           COPY "PLORDVAL.CBL".
034400           COPY "PLMONEY.CBL".
