000100*    FDITEMI.CBL
000200*    FD AND RECORD LAYOUT FOR THE INBOUND ORDER-ITEM FILE.
000300*    ITEMS ARRIVE GROUPED BY ORDER-ID, IN LINE SEQUENCE --
000400*    THAT SEQUENCE IS THE LINE-ITEM SEQUENCE.  ORDER-ITEM-ID
000500*    ARRIVES BLANK/ZERO -- ASSIGNED BY PLORDINI.CBL.
000600*    1995-02-09 CAH  ORIGINAL.
000700*
000800       FD  ORDER-ITEMS-IN-FILE
000900           LABEL RECORDS ARE STANDARD.
001000*
001100       01  ORDER-ITEM-RECORD-IN.
001200           05  OII-ORDER-ID           PIC X(36).
001300           05  OII-ORDER-ITEM-ID      PIC 9(9).
001400           05  OII-PRODUCT-ID         PIC X(36).
001500           05  OII-PRODUCT-NAME       PIC X(50).
001600           05  OII-PRODUCT-PRICE      PIC S9(8)V99.
001700           05  OII-QUANTITY           PIC S9(4).
001800           05  OII-ITEM-PRICE         PIC S9(8)V99.
001900           05  OII-SUB-TOTAL          PIC S9(8)V99.
002000           05  FILLER                 PIC X(05).
