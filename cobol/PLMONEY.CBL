000100*    PLMONEY.CBL
000200*
000300*    MONEY ARITHMETIC LIBRARY.  COPIED INTO THE PROCEDURE
000400*    DIVISION OF ORDER-INTAKE-VALIDATION; PERFORM THRU THE
000500*    NAMED RANGE AFTER LOADING wsmoney.cbl's OPERAND FIELDS.
000600*    EVERY RESULT IS RESCALED TO 2 DECIMALS, HALF-EVEN.
000700*    1995-03-02 CAH  ORIGINAL.
000800*    1996-11-14 CAH  ADDED TEST-MONEY-GREATER-THAN-ZERO/
000900*                    TEST-MONEY-GREATER-THAN FOR THE TOTAL-
001000*                    PRICE AND ITEMS-PRICE CHECKS.  REQ 118.
001050*    2002-03-14 RTW  ROUND-MONEY-HALF-EVEN WAS DIVIDING THE
001060*                    V99 AMOUNT ITSELF TO TEST EVEN/ODD, WHICH
001070*                    TESTS THE DOLLARS DIGIT, NOT THE CENTS
001080*                    DIGIT -- AND THE ROUND-UP ADDED A WHOLE
001090*                    DOLLAR INSTEAD OF ONE CENT.  NOW DIVIDES
001095*                    WM-CALC-CENTS-INTEGER AND ADDS .01.  REQ 241.
001100*
001200       ADD-MONEY-AMOUNTS.
001300*
001400           COMPUTE WM-RAW-RESULT =
001500                   WM-OPERAND-1 + WM-OPERAND-2.
001600           PERFORM ROUND-MONEY-HALF-EVEN
001700              THRU ROUND-MONEY-HALF-EVEN-EXIT.
001800*
001900       ADD-MONEY-AMOUNTS-EXIT.
002000           EXIT.
002100*
002200       SUBTRACT-MONEY-AMOUNTS.
002300*
002400           COMPUTE WM-RAW-RESULT =
002500                   WM-OPERAND-1 - WM-OPERAND-2.
002600           PERFORM ROUND-MONEY-HALF-EVEN
002700              THRU ROUND-MONEY-HALF-EVEN-EXIT.
002800*
002900       SUBTRACT-MONEY-AMOUNTS-EXIT.
003000           EXIT.
003100*
003200       MULTIPLY-MONEY-AMOUNT.
003300*
003400           COMPUTE WM-RAW-RESULT =
003500                   WM-OPERAND-1 * WM-MULTIPLIER-QTY.
003600           PERFORM ROUND-MONEY-HALF-EVEN
003700              THRU ROUND-MONEY-HALF-EVEN-EXIT.
003800*
003900       MULTIPLY-MONEY-AMOUNT-EXIT.
004000           EXIT.
004100*
004200*    ROUND-MONEY-HALF-EVEN TAKES THE SIGNED, 3-DECIMAL
004300*    WM-RAW-RESULT AND LEAVES A SIGNED, 2-DECIMAL WM-RESULT.
004400*    THE SIGN IS PULLED OFF FIRST SO THE EVEN/ODD TEST BELOW
004500*    ONLY EVER HAS TO LOOK AT AN UNSIGNED LAST DIGIT.  THE
004550*    PARITY DIVIDE RUNS AGAINST WM-CALC-CENTS-INTEGER, NOT
004560*    WM-CALC-2-DECIMALS -- IT HAS TO SEE THE CENTS DIGIT
004570*    ITSELF, NOT THE SIZE OF THE WHOLE AMOUNT.  REQ 241.
004600*
004700       ROUND-MONEY-HALF-EVEN.
004800*
004900           IF WM-RAW-RESULT IS LESS THAN ZERO
005000              MOVE "-" TO WM-RESULT-SIGN
005100              COMPUTE WM-CALC-3-DECIMALS =
005200                      WM-RAW-RESULT * -1
005300           ELSE
005400              MOVE "+" TO WM-RESULT-SIGN
005500              MOVE WM-RAW-RESULT TO WM-CALC-3-DECIMALS.
005600*
005700           DIVIDE WM-CALC-CENTS-INTEGER BY 2
005800              GIVING WM-PARITY-QUOTIENT
005900           REMAINDER WM-PARITY-REMAINDER.
006000*
006100           IF WM-CALC-3RD-DECIMAL IS GREATER THAN 5
006200              ADD .01 TO WM-CALC-2-DECIMALS
006300           ELSE
006400              IF WM-CALC-3RD-DECIMAL EQUAL 5
006500                 IF WM-PARITY-REMAINDER NOT EQUAL ZERO
006600                    ADD .01 TO WM-CALC-2-DECIMALS.
006700*
006800           IF WM-RESULT-SIGN EQUAL "-"
006900              COMPUTE WM-RESULT = WM-CALC-2-DECIMALS * -1
007000           ELSE
007100              MOVE WM-CALC-2-DECIMALS TO WM-RESULT.
007200*
007300       ROUND-MONEY-HALF-EVEN-EXIT.
007400           EXIT.
007500*
007600*    ISGREATERTHANZERO -- TRUE IFF WM-OPERAND-1 IS PRESENT
007700*    AND STRICTLY GREATER THAN 0.00.  THIS SYSTEM HAS NO
007800*    NULL MONEY, SO A BLANK/UNASSIGNED AMOUNT IS CARRIED AS
007900*    ZERO AND FAILS THIS TEST ALONG WITH ANY ZERO AMOUNT.
008000*
008100       TEST-MONEY-GREATER-THAN-ZERO.
008200*
008300           MOVE "N" TO W-WM-GREATER-THAN-ZERO.
008400           IF WM-OPERAND-1 IS GREATER THAN ZERO
008500              MOVE "Y" TO W-WM-GREATER-THAN-ZERO.
008600*
008700       TEST-MONEY-GREATER-THAN-ZERO-EXIT.
008800           EXIT.
008900*
009000       TEST-MONEY-GREATER-THAN.
009100*
009200           MOVE "N" TO W-WM-GREATER-THAN.
009300           IF WM-OPERAND-1 IS GREATER THAN WM-OPERAND-2
009400              MOVE "Y" TO W-WM-GREATER-THAN.
009500*
009600       TEST-MONEY-GREATER-THAN-EXIT.
009700           EXIT.
