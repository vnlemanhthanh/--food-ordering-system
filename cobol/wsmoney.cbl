000100*    wsmoney.cbl
000200*
000300*    WORKING-STORAGE TO BE USED BY PLMONEY.CBL.
000400*
000500*    ALL MONEY IN THIS SYSTEM IS FIXED AT 2 DECIMAL PLACES.
000600*    EVERY ADD/SUBTRACT/MULTIPLY IS RESCALED TO 2 DECIMALS
000700*    USING HALF-EVEN ("BANKER'S") ROUNDING -- WHEN THE
000800*    DISCARDED THIRD DECIMAL IS EXACTLY 5, THE RESULT ROUNDS
000900*    TO WHICHEVER FINAL DIGIT IS EVEN.  THIS COMPILER HAS NO
001000*    ROUNDED MODE NEAREST-EVEN, SO THE LIBRARY CARRIES THE
001100*    EXTRA DECIMAL ITSELF AND DECIDES BY HAND.  1995-03-02 CAH.
001150*    2002-03-14 RTW  WM-CALC-CENTS-INTEGER ADDED.  THE OLD
001160*                    PARITY DIVIDE RAN AGAINST THE V99 VIEW OF
001170*                    THE AMOUNT, SO IT WAS TESTING THE DOLLARS
001180*                    DIGIT'S PARITY INSTEAD OF THE CENTS
001190*                    DIGIT'S.  REQ 241.
001200*
001300*    -------------------------------------------------------
001400*    SET BY THE CALLER BEFORE PERFORMING THE LIBRARY:
001500*
001600*       WM-OPERAND-1, WM-OPERAND-2  -- ADD/SUBTRACT OPERANDS
001700*       WM-OPERAND-1, WM-MULTIPLIER-QTY -- MULTIPLY OPERANDS
001800*
001900*    RETURNED BY THE LIBRARY:
002000*
002100*       WM-RESULT                   -- ADD/SUBTRACT/MULTIPLY
002200*       WM-GREATER-THAN-ZERO/
002300*       WM-GREATER-THAN              -- THE TWO COMPARE TESTS
002400*    -------------------------------------------------------
002500*
002600       77  WM-OPERAND-1              PIC S9(8)V99.
002700       77  WM-OPERAND-2              PIC S9(8)V99.
002800       77  WM-MULTIPLIER-QTY         PIC S9(4).
002900       77  WM-RESULT                 PIC S9(8)V99.
003000*
003100       77  WM-RAW-RESULT             PIC S9(8)V999.
003200       77  WM-RESULT-SIGN            PIC X        VALUE "+".
003300*
003400       01  WM-CALC-AREA.
003500           05  WM-CALC-3-DECIMALS    PIC 9(8)V999.
003600       01  FILLER REDEFINES WM-CALC-AREA.
003700           05  WM-CALC-2-DECIMALS    PIC 9(8)V99.
003800           05  WM-CALC-3RD-DECIMAL   PIC 9.
003850*    SAME 11 BYTES AS WM-CALC-AREA, READ AS A PLAIN INTEGER
003860*    SO THE PARITY DIVIDE BELOW TESTS THE CENTS DIGIT, NOT
003870*    THE WHOLE-AMOUNT VALUE WM-CALC-2-DECIMALS CARRIES.
003880       01  FILLER REDEFINES WM-CALC-AREA.
003890           05  WM-CALC-CENTS-INTEGER PIC 9(10).
003895           05  FILLER                PIC 9.
003900*
004000       77  WM-PARITY-QUOTIENT        PIC 9(10).
004100       77  WM-PARITY-REMAINDER       PIC 9.
004200*
004300       01  W-WM-GREATER-THAN-ZERO    PIC X.
004400           88  WM-GREATER-THAN-ZERO      VALUE "Y".
004500*
004600       01  W-WM-GREATER-THAN         PIC X.
004700           88  WM-GREATER-THAN           VALUE "Y".
