000100*    PLORDVAL.CBL
000200*
000300*    ORDER VALIDATION LIBRARY.  COPIED INTO ORDER-INTAKE-
000400*    VALIDATION ONLY.  EACH CHECK PARAGRAPH STARTS WITH A
000500*    GO TO PAST ITSELF IF OHO-FAILURE-MSG IS ALREADY SET --
000600*    THIS SHOP'S OWN SHORT-CIRCUIT CONVENTION: THE FIRST RULE
000700*    THAT FAILS WINS AND NO LATER RULE IS EVEN LOOKED AT.  USES
000800*    PLMONEY.CBL (wsmoney.cbl MUST ALSO BE COPIED IN) AND THE
000900*    HOST PROGRAM'S WS-ITEMS-TOTAL / WS-FAILURE-MSG-* FIELDS.
001000*    1995-03-02 CAH  ORIGINAL.
001100*    1997-06-20 CAH  SPLIT CHECK-ITEM-PRICE OUT OF CHECK-
001200*                    ITEMS-TOTAL SO EACH ITEM IS CHECKED AS
001300*                    IT IS READ, NOT BUFFERED.  REQ 118.
001400*
001500*    STEP A -- THE ORDER MUST ARRIVE UNINITIALIZED.  ON AN
001600*    INTAKE RUN THIS ALWAYS PASSES SINCE INITIALIZE-ORDER-
001700*    HEADER ALREADY RAN; KEPT FOR PARITY WITH THE SOURCE'S
001800*    CALL SEQUENCE.
001900*
002000       CHECK-INITIAL-STATE.
002100*
002200           IF OHO-FAILURE-MSG NOT EQUAL SPACES
002300              GO TO CHECK-INITIAL-STATE-EXIT.
002400*
002500           IF OHI-ORDER-ID NOT EQUAL SPACES
002600              OR OHI-ORDER-STATUS NOT EQUAL SPACES
002700              MOVE "Order has already been initialized!"
002800                                        TO OHO-FAILURE-MSG.
002900*
003000       CHECK-INITIAL-STATE-EXIT.
003100           EXIT.
003200*
003300*    STEP B -- ORDER-PRICE MUST BE PRESENT AND GREATER THAN
003400*    ZERO.
003500*
003600       CHECK-TOTAL-PRICE.
003700*
003800           IF OHO-FAILURE-MSG NOT EQUAL SPACES
003900              GO TO CHECK-TOTAL-PRICE-EXIT.
004000*
004100           MOVE OHO-ORDER-PRICE TO WM-OPERAND-1.
004200           PERFORM TEST-MONEY-GREATER-THAN-ZERO
004300              THRU TEST-MONEY-GREATER-THAN-ZERO-EXIT.
004400*
004500           IF NOT WM-GREATER-THAN-ZERO
004600              MOVE "Total price must be greater than zero!"
004700                                        TO OHO-FAILURE-MSG.
004800*
004900       CHECK-TOTAL-PRICE-EXIT.
005000           EXIT.
005100*
005200*    STEP C, PART 1 -- PERFORMED ONCE PER ITEM AS IT IS READ.
005300*    SUB-TOTAL MUST EQUAL ITEM-PRICE TIMES QUANTITY.  ONLY
005400*    THE FIRST MISMATCH IS KEPT.
005500*
005600       CHECK-ITEM-PRICE.
005700*
005800           IF OHO-FAILURE-MSG NOT EQUAL SPACES
005900              GO TO CHECK-ITEM-PRICE-EXIT.
006000*
006100           MOVE OIO-ITEM-PRICE  TO WM-OPERAND-1.
006200           MOVE OIO-QUANTITY    TO WM-MULTIPLIER-QTY.
006300           PERFORM MULTIPLY-MONEY-AMOUNT
006400              THRU MULTIPLY-MONEY-AMOUNT-EXIT.
006500*
006600           IF WM-RESULT NOT EQUAL OIO-SUB-TOTAL
006700              MOVE SPACES TO WS-FAILURE-MSG-TEXT
006800              MOVE "Order item price is not valid for product "
006900                                        TO WS-FAILURE-MSG-PREFIX
007000              MOVE OIO-PRODUCT-ID       TO WS-FAILURE-MSG-PRODID
007100              MOVE WS-FAILURE-MSG-TEXT  TO OHO-FAILURE-MSG.
007200*
007300       CHECK-ITEM-PRICE-EXIT.
007400           EXIT.
007500*
007600*    STEP C, PART 2 -- RUNNING TOTAL OF SUB-TOTAL, KEPT
007700*    REGARDLESS OF WHETHER AN EARLIER ITEM ALREADY FAILED, SO
007800*    THE FIGURE IS AVAILABLE IF CHECK-ITEMS-TOTAL IS REACHED.
007900*
008000       ACCUMULATE-ITEMS-TOTAL.
008100*
008200           MOVE WS-ITEMS-TOTAL TO WM-OPERAND-1.
008300           MOVE OIO-SUB-TOTAL  TO WM-OPERAND-2.
008400           PERFORM ADD-MONEY-AMOUNTS
008500              THRU ADD-MONEY-AMOUNTS-EXIT.
008600           MOVE WM-RESULT TO WS-ITEMS-TOTAL.
008700*
008800       ACCUMULATE-ITEMS-TOTAL-EXIT.
008900           EXIT.
009000*
009100*    STEP C, PART 3 -- PERFORMED ONCE, AFTER ALL OF THE
009200*    ORDER'S ITEMS HAVE BEEN READ.  THE ITEMS TOTAL MUST
009300*    EQUAL ORDER-PRICE EXACTLY.
009400*
009500       CHECK-ITEMS-TOTAL.
009600*
009700           IF OHO-FAILURE-MSG NOT EQUAL SPACES
009800              GO TO CHECK-ITEMS-TOTAL-EXIT.
009900*
010000           IF WS-ITEMS-TOTAL NOT EQUAL OHO-ORDER-PRICE
010100             MOVE "Total price is not equal to Order items total!"
010200                                      TO OHO-FAILURE-MSG.
010300*
010400       CHECK-ITEMS-TOTAL-EXIT.
010500           EXIT.
