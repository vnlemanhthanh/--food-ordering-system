000100*    SLITEMI.CBL
000200*    FILE-CONTROL SELECT FOR THE INBOUND ORDER-ITEM FILE.
000300*    COPIED INTO ORDER-INTAKE-VALIDATION ONLY -- 1995-02-09 CAH.
000400*
000500       SELECT ORDER-ITEMS-IN-FILE  ASSIGN TO "ORDER-ITEMS-IN"
000600              ORGANIZATION IS LINE SEQUENTIAL.
