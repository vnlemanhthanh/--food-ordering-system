000100*    SLORDRI.CBL
000200*    FILE-CONTROL SELECT FOR THE INBOUND ORDER-HEADER FILE.
000300*    COPIED INTO ORDER-INTAKE-VALIDATION ONLY -- 1995-02-09 CAH.
000400*
000500       SELECT ORDERS-IN-FILE  ASSIGN TO "ORDERS-IN"
000600              ORGANIZATION IS LINE SEQUENTIAL.
