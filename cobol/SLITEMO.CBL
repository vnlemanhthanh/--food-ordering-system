000100*    SLITEMO.CBL
000200*    FILE-CONTROL SELECT FOR THE VALIDATED ORDER-ITEM FILE.
000300*    COPIED INTO ORDER-INTAKE-VALIDATION ONLY -- 1995-02-09 CAH.
000400*
000500       SELECT ORDER-ITEMS-OUT-FILE  ASSIGN TO "ORDER-ITEMS-OUT"
000600              ORGANIZATION IS LINE SEQUENTIAL.
