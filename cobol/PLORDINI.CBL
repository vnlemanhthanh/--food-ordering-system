000100*    PLORDINI.CBL
000200*
000300*    ORDER/ORDER-ITEM INTAKE INITIALIZATION LIBRARY.
000400*    COPIED INTO ORDER-INTAKE-VALIDATION ONLY.  USES THE
000500*    HOST PROGRAM'S OWN WORKING-STORAGE (WS-NEXT-ORDER-SEQ,
000600*    WS-NEXT-ITEM-SEQ) AND FILE-SECTION FIELDS (OHO-*/OII-*/
000700*    OIO-*) -- THERE IS NO SEPARATE wsXXXX.cbl FOR THIS PAIR
000800*    SINCE ONLY ONE PROGRAM EVER PERFORMS IT.  1995-03-02 CAH.
000900*
001000*    THIS SHOP HAS NO UUID CALL.  ORDER-ID/TRACKING-ID ARE
001100*    BUILT FROM THE RUN'S OWN SEQUENCE COUNTER SO THEY STAY
001200*    REPRODUCIBLE ACROSS A RE-RUN OF THE SAME INPUT.  REQ 118.
001300*
001400       INITIALIZE-ORDER-HEADER.
001500*
001600           ADD 1 TO WS-NEXT-ORDER-SEQ.
001700*
001800           MOVE SPACES TO OHO-ORDER-ID.
001900           STRING "ORD-" WS-NEXT-ORDER-SEQ
002000              INTO OHO-ORDER-ID
002100           END-STRING.
002200*
002300           MOVE SPACES TO OHO-TRACKING-ID.
002400           STRING "TRK-" WS-NEXT-ORDER-SEQ
002500              INTO OHO-TRACKING-ID
002600           END-STRING.
002700*
002800           SET OHO-PENDING TO TRUE.
002900           MOVE 1 TO WS-NEXT-ITEM-SEQ.
003000*
003100       INITIALIZE-ORDER-HEADER-EXIT.
003200           EXIT.
003300*
003400*    CALLED ONCE PER ITEM, AFTER THE ITEM'S OWN FIELDS HAVE
003500*    BEEN MOVED OIO-* = OII-*.  OVERWRITES ANY ORDER-ITEM-ID/
003600*    ORDER-ID THE ITEM ARRIVED CARRYING, REGARDLESS OF VALUE.
003700*
003800       INITIALIZE-ORDER-ITEM.
003900*
004000           MOVE WS-NEXT-ITEM-SEQ TO OIO-ORDER-ITEM-ID.
004100           MOVE OHO-ORDER-ID     TO OIO-ORDER-ID.
004200           ADD 1 TO WS-NEXT-ITEM-SEQ.
004300*
004400       INITIALIZE-ORDER-ITEM-EXIT.
004500           EXIT.
