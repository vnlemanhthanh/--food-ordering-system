000100*    FDORDRI.CBL
000200*    FD AND RECORD LAYOUT FOR THE INBOUND ORDER-HEADER FILE.
000300*    ONE RECORD PER ORDER, FOLLOWED BY ITEM-COUNT DETAIL
000400*    RECORDS ON ORDER-ITEMS-IN.  ORDER-ID/TRACKING-ID/
000500*    ORDER-STATUS ARRIVE BLANK -- ASSIGNED BY PLORDINI.CBL.
000600*    1995-02-09 CAH  ORIGINAL.
000700*
000800       FD  ORDERS-IN-FILE
000900           LABEL RECORDS ARE STANDARD.
001000*
001100       01  ORDER-HEADER-RECORD-IN.
001200           05  OHI-ORDER-ID           PIC X(36).
001300           05  OHI-CUSTOMER-ID        PIC X(36).
001400           05  OHI-RESTAURANT-ID      PIC X(36).
001500           05  OHI-DELIVERY-STREET    PIC X(50).
001600           05  OHI-DELIVERY-POSTAL    PIC X(10).
001700           05  OHI-DELIVERY-CITY      PIC X(50).
001800           05  OHI-ORDER-PRICE        PIC S9(8)V99.
001900           05  OHI-TRACKING-ID        PIC X(36).
002000           05  OHI-ORDER-STATUS       PIC X(8).
002100               88  OHI-PENDING            VALUE "PEND    ".
002200               88  OHI-PAID               VALUE "PAID    ".
002300               88  OHI-APPROVED           VALUE "APPR    ".
002400               88  OHI-CANCELLING         VALUE "CNCG    ".
002500               88  OHI-CANCELLED          VALUE "CNCD    ".
002600           05  OHI-ITEM-COUNT         PIC 9(4).
002700           05  OHI-FAILURE-MSG        PIC X(80).
002800           05  FILLER                 PIC X(05).
