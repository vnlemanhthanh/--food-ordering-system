000100*    FDORDRO.CBL
000200*    FD AND RECORD LAYOUT FOR THE VALIDATED ORDER-HEADER FILE.
000300*    CARRIES THE ASSIGNED ORDER-ID/TRACKING-ID, ORDER-STATUS
000400*    SET TO PENDING, AND FAILURE-MSG (BLANK IF ACCEPTED).
000500*    1995-02-09 CAH  ORIGINAL.
000600*
000700       FD  ORDERS-OUT-FILE
000800           LABEL RECORDS ARE STANDARD.
000900*
001000       01  ORDER-HEADER-RECORD-OUT.
001100           05  OHO-ORDER-ID           PIC X(36).
001200           05  OHO-CUSTOMER-ID        PIC X(36).
001300           05  OHO-RESTAURANT-ID      PIC X(36).
001400           05  OHO-DELIVERY-STREET    PIC X(50).
001500           05  OHO-DELIVERY-POSTAL    PIC X(10).
001600           05  OHO-DELIVERY-CITY      PIC X(50).
001700           05  OHO-ORDER-PRICE        PIC S9(8)V99.
001800           05  OHO-TRACKING-ID        PIC X(36).
001900           05  OHO-ORDER-STATUS       PIC X(8).
002000               88  OHO-PENDING            VALUE "PEND    ".
002100               88  OHO-PAID               VALUE "PAID    ".
002200               88  OHO-APPROVED           VALUE "APPR    ".
002300               88  OHO-CANCELLING         VALUE "CNCG    ".
002400               88  OHO-CANCELLED          VALUE "CNCD    ".
002500           05  OHO-ITEM-COUNT         PIC 9(4).
002600           05  OHO-FAILURE-MSG        PIC X(80).
002700           05  FILLER                 PIC X(05).
